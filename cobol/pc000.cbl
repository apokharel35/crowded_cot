000010*****************************************************************
000020*                Positioning Crowding - Start Of Job            *
000030*                                                                *
000040*          Batch driver.  Chains the loader, the metrics        *
000050*          engine and the summary reporter, in that order,      *
000060*          and stops the run if any leg fails.                  *
000070*                                                                *
000080*****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130       program-id.       pc000.
000140       author.           D. Prentice, Sherwood Market Systems.
000150       installation.     Sherwood Market Systems - Market Data Group.
000160       date-written.     14/03/1989.
000170       date-compiled.
000180       security.         Copyright (C) 1989 - 2026 & later, Sherwood
000190                         Market Systems Ltd.  All rights reserved.
000200                         Not for release outside the Market Data
000210                         Group without written authorisation.
000220**
000230*    Remarks.          Start-of-job leg of the weekly Positioning
000240*                      Crowding batch.  Purely mechanical - calls
000250*                      PC010, then PC020, then PC030, checking
000260*                      Return-Code after each and stopping the
000270*                      chain the first time one of them fails.
000280*                      No operator prompting here, unlike the
000290*                      payroll suite's PY000 - this run is
000300*                      submitted from the overnight scheduler
000310*                      with nobody watching a screen.
000320**
000330*    Version.          See Prog-Name in WS.
000340**
000350*    Called Modules.
000360*                      PC010, PC020, PC030 - by plain CALL, no
000370*                      parameters passed, WS-Called kept purely
000380*                      for the run log.
000390**
000400*    Functions Used:
000410*                      None.
000420**
000430*    Files used :
000440*                      None directly - each called leg opens its
000450*                      own files.
000460**
000470*    Error messages used.
000480* System wide:
000490*                      SY001.
000500* Program specific:
000510*                      None.
000520**
000530* Changes:
000540* 14/03/1989 dpr - 1.0.00 Created.  Chains PC010 and PC020 only -
000550*                  PC030 not written yet, reporting was still a
000560*                  manual spreadsheet exercise at this date.
000570* 05/04/1989 dpr - 1.0.01 PC030 written, added to the chain.
000580* 30/09/1998 dpr - 1.1.00 Y2K remediation - nothing date-bearing
000590*                  in this leg, run log entry only.  PC-CR-001.
000600* 04/01/2000 dpr - 1.1.01 Confirmed correct running over the
000610*                  century rollover.
000620* 14/09/2009 swc - 1.2.00 CFTC disaggregated report switch - no
000630*                  change needed here, the three legs absorb it
000640*                  all.  Noted for the run log.  PC-CR-006.
000650* 20/11/2025 dpr - 1.3.00 Run now stops the chain on the first
000660*                  non-zero Return-Code instead of ploughing on
000670*                  regardless - a bad load used to reach the
000680*                  reporter and print a stale "latest date"
000690*                  from last week's metrics file with nobody
000700*                  the wiser.  PC-CR-009.
000710* 07/12/2025 dpr - 1.3.01 Dropped the old three separate JCL
000720*                  steps in favour of one CALL chain - simpler
000730*                  restart story, and the intermediate files are
000740*                  all disk resident now, not tape.
000750**
000760*************************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* This notice supersedes all prior copyright notices and was updated
000810* 2025-11-04.
000820*
000830* This program is part of the Sherwood Market Systems Positioning
000840* Crowding Analyzer and is Copyright (c) Sherwood Market Systems Ltd,
000850* 1989-2026 and later.
000860*
000870* Distributed for use within the Market Data Group and its client
000880* mandates only.  Not to be copied, sub-licensed, sold or hired
000890* without the written consent of Sherwood Market Systems Ltd.
000900*
000910* This program is distributed in the hope that it will be useful, but
000920* WITHOUT ANY WARRANTY; without even the implied warranty of
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000940*
000950*************************************************************************
000960*
000970  environment             division.
000980*================================
000990*
001000  configuration           section.
001010  special-names.
001020      C01 is TOP-OF-FORM
001030      class ALPHA-UPPER is "A" thru "Z"
001040      upsi-0 is PC-TEST-MODE-SWITCH.
001050*
001060  data                    division.
001070*================================
001080*
001090  working-storage section.
001100*-----------------------
001110  77  Prog-Name               pic x(19) value "pc000 (1.3.01)".
001120*
001130  copy "wscall.cob".
001140*
001150  01  WS-Data.
001160      03  WS-Leg-Count        pic 9    comp value zero.
001170      03  WS-Chain-Stopped    pic x    value "N".
001180      03  filler              pic x(04) value spaces.
001190  01  WS-Data-Alt redefines WS-Data
001200                                 pic x(07).
001210*                                    debug-mode eyeball only, PC-CR-009
001220*
001230  01  WS-Leg-Names.
001240      03  filler pic x(5) value "PC010".
001250      03  filler pic x(5) value "PC020".
001260      03  filler pic x(5) value "PC030".
001270  01  WS-Leg-Name-Tbl redefines WS-Leg-Names.
001280      03  WS-Leg-Name          occurs 3 pic x(5).
001290*
001300  77  WS-Leg-Sub                pic 9 comp.
001310*
001320  01  Error-Messages.
001330* System wide:
001340      03  SY001           pic x(48) value
001350          "SY001 Aborting run - see message and error code".
001360* Program specific - one abort message per leg, same width so they
001370* can be picked up by WS-Leg-Sub instead of another nested IF:
001380      03  WS-Abort-Msgs.
001390          05  PC010A      pic x(39) value
001400              "PC010A Load leg failed - chain stopped".
001410          05  PC020A      pic x(39) value
001420              "PC020A Metrics leg failed - chain stopped".
001430          05  PC030A      pic x(39) value
001440              "PC030A Reporting leg failed - chain stopped".
001450      03  WS-Abort-Msg-Tbl redefines WS-Abort-Msgs.
001460          05  WS-Abort-Msg    occurs 3 pic x(39).
001470      03  filler          pic x(05) value spaces.
001480*
001490  procedure division.
001500  aa000-Main                  section.
001510***********************************
001520      display  Prog-Name " starting".
001530      perform  aa010-Run-Chain thru aa010-Exit
001540               varying WS-Leg-Sub from 1 by 1
001550               until WS-Leg-Sub > 3
001560               or WS-Chain-Stopped = "Y".
001570      display  Prog-Name " legs run = " WS-Leg-Count.
001580      if       WS-Chain-Stopped = "Y"
001590               move  1 to WS-Term-Code
001600      else
001610               move  zero to WS-Term-Code
001620      end-if.
001630      move     WS-Term-Code to Return-Code.
001640      goback.
001650*
001660  aa010-Run-Chain.
001670*
001680      move     WS-Leg-Name (WS-Leg-Sub) to WS-Called.
001690      display  Prog-Name " calling " WS-Called.
001700      add      1 to WS-Leg-Count.
001710      if       PC-Test-Mode-Switch
001720               display "PC000 WS-DATA=" WS-Data-Alt
001730      end-if.
001740      if       WS-Leg-Sub = 1
001750               call  "PC010"
001760      else
001770      if       WS-Leg-Sub = 2
001780               call  "PC020"
001790      else
001800               call  "PC030"
001810      end-if
001820      end-if.
001830      move     Return-Code to WS-Term-Code.
001840      if       WS-Term-Code not = zero
001850               display WS-Abort-Msg (WS-Leg-Sub)
001860               display SY001
001870               move    "Y" to WS-Chain-Stopped
001880      end-if.
001890*
001900  aa010-Exit.
001910      exit.
001920*
