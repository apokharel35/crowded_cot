000010* 14/03/18 vbc - 1.01   WS-CD-Args for passing extra info to called
000020*                        process, picked by position within WS-Args.
000030* 14/11/25 vbc - 1.02 - Chg WS-Term-Code from 9 to 99.
000040* 07/12/25 dpr - 1.03 - Carried into the positioning-crowding suite
000050*                unchanged - PC000/PC010/PC020/PC030 chain through
000060*                this same linkage the payroll programs use.
000070*
000080 01  WS-Calling-Data.
000090     03  WS-Called          pic x(8).
000100     03  WS-Caller          pic x(8).
000110     03  WS-Del-Link        pic x(8).
000120     03  WS-Term-Code       pic 99.
000130*                                    new 18/5/13
000140     03  WS-Process-Func    pic 9.
000150     03  WS-Sub-Function    pic 9.
000160     03  WS-CD-Args         pic x(13).
000170*                                    Changed / Added 14/03/18
000180*
