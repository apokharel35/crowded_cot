000010*******************************************
000020*                                          *
000030*  Rolling-Window Working Storage For     *
000040*     Positioning Crowding Engine (PC020) *
000050*                                          *
000060*  One table, reset to zero/spaces at     *
000070*  each Contract-Code control break -     *
000080*  we do not keep 260 weeks x 5 groups    *
000090*  x N contracts in store at once, the    *
000100*  file is sorted by contract so a        *
000110*  single table serves each contract in   *
000120*  turn.  See aa040-Reset-Window in       *
000130*  PC020.                                 *
000140*
000150* 05/11/25 dpr - Created.
000160* 20/11/25 dpr - Entries stored as a circular table (PC-Win-Next
000170*                is the next slot to overlay) rather than shifted
000180*                down each week - shifting 260 x 5 comp-3 fields
000190*                every record was burning too many cpu seconds on
000200*                the Friday-night run.  PC-CR-002.
000210*
000220 01  PC-Window-Table.
000230     03  PC-Win-Count              pic 9(3)      comp.
000240*                                                 weeks loaded, caps at
000250*                                                 PC-Parm-Lookback-Weeks
000260     03  PC-Win-Next               pic 9(3)      comp.
000270*                                                 next slot to overlay,
000280*                                                 1 thru lookback weeks
000290     03  PC-Win-Contract           pic xx.
000300*                                                 contract this table
000310*                                                 currently holds
000320     03  PC-Win-Group              occurs 5.
000330*                                                 1=AM 2=LF 3=DI 4=OR
000340*                                                 5=NR
000350         05  PC-Win-Entry          occurs 260.
000360             07  PC-Win-Value      pic s9(4)v9(4) comp-3.
000370             07  PC-Win-Valid      pic x.
000380*                                                 Y = non-null value
000390     03  PC-Win-Prior-Flags.
000400         05  PC-Win-Prior-AM-Long  pic x.
000410*                                                 prior rec's extreme
000420*                                                 flags, same contract,
000430*                                                 for confirmed-flag test
000440         05  PC-Win-Prior-LF-Short pic x.
000450         05  PC-Win-Have-Prior     pic x.
000460*                                                 N on first rec of a
000470*                                                 contract
000480*
