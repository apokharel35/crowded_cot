000010*******************************************
000020*                                          *
000030*  Record Definition For Positioning      *
000040*     Crowding Working File               *
000050*     No key - processed sequentially,    *
000060*     sorted by Contract + Report-Date    *
000070*******************************************
000080*  File size approx 205 bytes.
000090*
000100* Group subscript convention used throughout PC010/PC020/PC030 -
000110*   1 = AM (Asset Manager)     2 = LF (Leveraged Fund)
000120*   3 = DI (Dealer/Intermed.)  4 = OR (Other Reportable)
000130*   5 = NR (Non-Reportable)
000140* Column order in the printed summary follows this same 1-5 order.
000150*
000160* 04/11/25 dpr - Created.
000170* 18/11/25 dpr - Added -NA indicator bytes, raw CFTC fields were
000180*                arriving blank or non-numeric far more than expected.
000190* 02/12/25 dpr - Widened Z-Score to S9(3)V9(4), saw a -100+ outlier
000200*                on a thin Friday report and it truncated.  PC-CR-004.
000210*
000220 01  PC-Position-Record.
000230     03  PC-Report-Date            pic 9(8)       comp.
000240*                                                 ccyymmdd
000250     03  PC-Contract-Code          pic xx.
000260*                                                 ES or NQ
000270     03  PC-Market-Name            pic x(40).
000280     03  PC-Open-Interest          pic s9(9)      comp-3.
000290     03  PC-OI-NA                  pic x.
000300*                                                 Y = not available
000310     03  PC-Group-Raw              occurs 5.
000320         05  PC-Grp-Long           pic s9(9)      comp-3.
000330         05  PC-Grp-Long-NA        pic x.
000340         05  PC-Grp-Short          pic s9(9)      comp-3.
000350         05  PC-Grp-Short-NA       pic x.
000360     03  PC-Group-Metrics          occurs 5.
000370         05  PC-Net-Pct-OI         pic s9(4)v9(4) comp-3.
000380         05  PC-Net-Pct-OI-NA      pic x.
000390         05  PC-Z-Score            pic s9(3)v9(4) comp-3.
000400         05  PC-Z-Score-NA         pic x.
000410         05  PC-Pctile-Rank        pic 9(3)v99    comp-3.
000420         05  PC-Pctile-Rank-NA     pic x.
000430     03  PC-Flag-Data.
000440         05  PC-Extreme-AM-Long    pic x.
000450*                                                 Y or N
000460         05  PC-Extreme-LF-Short   pic x.
000470         05  PC-Confirmed-AM-Long  pic x.
000480         05  PC-Confirmed-LF-Short pic x.
000490         05  PC-Extreme-Crowding   pic x.
000500     03  filler                    pic x(10).
000510*
