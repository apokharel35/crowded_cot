000010*****************************************************************
000020*                Positioning Crowding - Summary Reporter        *
000030*                                                                *
000040*          Reads PC020's tidy metrics file (already sorted      *
000050*          by contract and report date) and prints a per-       *
000060*          contract summary and trade-decision line.            *
000070*                                                                *
000080*****************************************************************
000090*
000100  identification          division.
000110*================================
000120*
000130       program-id.       pc030.
000140       author.           D. Prentice, Sherwood Market Systems.
000150       installation.     Sherwood Market Systems - Market Data Group.
000160       date-written.     05/04/1989.
000170       date-compiled.
000180       security.         Copyright (C) 1989 - 2026 & later, Sherwood
000190                         Market Systems Ltd.  All rights reserved.
000200                         Not for release outside the Market Data
000210                         Group without written authorisation.
000220**
000230*    Remarks.          Reporting leg of the weekly Positioning
000240*                      Crowding batch.  Two passes over PC020's
000250*                      metrics file - pass one finds the latest
000260*                      report date across all contracts for the
000270*                      header line, pass two walks the (already
000280*                      sorted) file contract by contract, keeps
000290*                      a short history of each week's extreme
000300*                      flags, and on the contract break prints
000310*                      the latest week's summary and a trade
000320*                      decision.  No Report Writer here - the
000330*                      per-group "n/a" / ordinal text does not
000340*                      fit a fixed RD grid, so lines are built
000350*                      with STRING the way build-cbasic does its
000360*                      plain reporting.
000370**
000380*    Version.          See Prog-Name in WS.
000390**
000400*    Called Modules.
000410*                      None - chained from PC000 as a sub-process.
000420**
000430*    Functions Used:
000440*                      None.
000450**
000460*    Files used :
000470*                      PC-Metrics-File. PC020's output - LS, read
000480*                                       twice (two passes).
000490*                      PC-Print-File.   Summary report - LS.
000500*                      PC-Param1-File.  Parameters, RRN 1.
000510**
000520*    Error messages used.
000530* System wide:
000540*                      SY001.
000550* Program specific:
000560*                      PC001, PC004, PC008, PC009.
000570**
000580* Changes:
000590* 05/04/1989 dpr - 1.0.00 Created.  Commercial/Non-Commercial
000600*                  groups only, no confirmation window yet - just
000610*                  prints today's extreme flag.
000620* 22/08/1991 dpr - 1.0.01 Added the N-week confirmation buffer -
000630*                  client wanted signals held back until an
000640*                  extreme repeats, not just a one-week blip.
000650* 30/09/1998 dpr - 1.1.00 Y2K remediation - report date carried
000660*                  as CCYYMMDD, printed as CCYY-MM-DD.  PC-CR-001.
000670* 04/01/2000 dpr - 1.1.01 Confirmed correct running over the
000680*                  century rollover, no further Y2K issues found.
000690* 14/09/2009 swc - 2.0.00 CFTC disaggregated report switch -
000700*                  summary line now prints AM/LF/DI/OR/NR in that
000710*                  order in place of Commercial/Non-Commercial.
000720*                  PC-CR-006.
000730* 11/02/2013 jkm - 2.1.00 Trade decision text lifted out to its
000740*                  own paragraph - was duplicated three times in
000750*                  the control-break paragraph and had drifted
000760*                  out of step once already.
000770* 07/12/2025 dpr - 2.2.00 Reporter now recomputes its own extreme
000780*                  flags from the raw pct/z fields against its
000790*                  own parameter thresholds, rather than trusting
000800*                  the Extreme-AM-Long/Extreme-LF-Short flags
000810*                  PC020 already wrote - the two legs are allowed
000820*                  to run with different threshold parameters.
000830* 07/12/2025 dpr - 2.2.01 Dropped the standalone command-line
000840*                  form - PC000 now chains this leg by a plain
000850*                  CALL, same as PC010 and PC020.
000860**
000870*************************************************************************
000880* Copyright Notice.
000890* ****************
000900*
000910* This notice supersedes all prior copyright notices and was updated
000920* 2025-11-04.
000930*
000940* This program is part of the Sherwood Market Systems Positioning
000950* Crowding Analyzer and is Copyright (c) Sherwood Market Systems Ltd,
000960* 1989-2026 and later.
000970*
000980* Distributed for use within the Market Data Group and its client
000990* mandates only.  Not to be copied, sub-licensed, sold or hired
001000* without the written consent of Sherwood Market Systems Ltd.
001010*
001020* This program is distributed in the hope that it will be useful, but
001030* WITHOUT ANY WARRANTY; without even the implied warranty of
001040* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001050*
001060*************************************************************************
001070*
001080  environment             division.
001090*================================
001100*
001110  configuration           section.
001120  special-names.
001130      C01 is TOP-OF-FORM
001140      class ALPHA-UPPER is "A" thru "Z"
001150      upsi-0 is PC-TEST-MODE-SWITCH.
001160*
001170  input-output            section.
001180  file-control.
001190      select PC-Metrics-File assign to "METFILE"
001200                              organization line sequential
001210                              file status is WS-Metrics-Status.
001220      select PC-Print-File   assign to "PRTFILE"
001230                              organization line sequential
001240                              file status is WS-Print-Status.
001250      select PC-Param1-File  assign to "PARMFIL"
001260                              organization relative
001270                              access mode is random
001280                              relative key is WS-Parm-RRN
001290                              file status is WS-Parm-Status.
001300*
001310  data                    division.
001320*================================
001330*
001340  file section.
001350*
001360  fd  PC-Metrics-File.
001370      copy "wspcrec.cob".
001380*
001390  fd  PC-Print-File.
001400  01  PC-Print-Record.
001410      03  PC-Print-Text        pic x(150).
001420      03  filler               pic x(12).
001430*
001440  fd  PC-Param1-File.
001450      copy "wspcparm.cob" replacing PC-Param-Record by PC-Param1-Rec.
001460*
001470  working-storage section.
001480*-----------------------
001490  77  Prog-Name               pic x(19) value "pc030 (2.2.01)".
001500*
001510  01  WS-Data.
001520      03  WS-Metrics-Status   pic xx.
001530      03  WS-Print-Status     pic xx.
001540      03  WS-Parm-Status      pic xx.
001550      03  WS-Metrics-EOF      pic x     value "N".
001560      03  WS-Break-Contract   pic xx    value spaces.
001570      03  filler              pic x(04) value spaces.
001580*
001590  77  WS-Parm-RRN              pic 9(4) comp.
001600  77  WS-Recs-Total            binary-short value zero.
001610  77  WS-Group-Sub             pic 9    comp.
001620  77  WS-Confirm-W             pic 9(2) comp.
001630  77  WS-Term-Code             pic 99   value zero.
001640*
001650  copy "wspcparm.cob".
001660*
001670  copy "wspcrec.cob" replacing PC-Position-Record
001680                      by WS-Latest-Row.
001700*
001710  77  WS-Max-Date              pic 9(8) comp value zero.
001720*
001730  77  WS-Confirm-Max            pic 9(2) comp value 60.
001740*                                    ample for any sane confirm-weeks
001750*                                    setting - see PC-CR-011
001760  77  WS-Confirm-Count          pic 9(2) comp value zero.
001770  01  WS-Confirm-Table.
001780      03  WS-Confirm-Entry      occurs 60.
001790          05  WS-Confirm-AM     pic x.
001800          05  WS-Confirm-LF     pic x.
001810      03  filler                pic x(04).
001820  01  WS-Confirm-Alt-View redefines WS-Confirm-Table
001830                                 pic x(124).
001840*                                    debug-mode eyeball only, PC-CR-011
001850  77  WS-Scan-Sub                pic 9(2) comp.
001860  77  WS-Confirm-AM-OK            pic x.
001870  77  WS-Confirm-LF-OK            pic x.
001880  77  WS-Extreme-AM                pic x.
001890  77  WS-Extreme-LF                pic x.
001900*
001910  01  WS-Fz-Text-Tbl.
001920      03  WS-Fz-Text-Grp        occurs 5 pic x(10).
001930      03  filler                pic x(04).
001940  01  WS-Fp-Text-Tbl.
001950      03  WS-Fp-Text-Grp        occurs 5 pic x(08).
001960      03  filler                pic x(04).
001970*
001980  77  WS-Print-Line             pic x(150).
001990  77  WS-Trade-Line              pic x(150).
002000  77  WS-Trade-Text                pic x(14).
002010  77  WS-Trade-Reason              pic x(50) value spaces.
002020  77  WS-Weeks-Text                 pic x(04).
002030  77  WS-AM-Bool                     pic x(05).
002040  77  WS-LF-Bool                      pic x(05).
002050*
002060  77  WS-Fz-Value               pic s9(3)v9(4) comp-3.
002070  77  WS-Fz-NA                  pic x.
002080  77  WS-Fz-Round                pic s9(3)v99   comp-3.
002090  77  WS-Fz-Edited                pic +++9.99.
002100  77  WS-Fz-Text                   pic x(10).
002110*
002120  77  WS-Fp-Value                pic 9(3)v99    comp-3.
002130  01  WS-Fp-Value-Alt redefines WS-Fp-Value
002140                                 pic 9(5) comp-3.
002150*                                    debug-mode eyeball only, PC-CR-011
002160  77  WS-Fp-NA                   pic x.
002170  77  WS-Fp-Int                   pic zz9.
002180  77  WS-Fp-Text                   pic x(08).
002190*
002200  01  WS-Fd-Value                pic 9(8).
002210  01  WS-Fd-Broken redefines WS-Fd-Value.
002220      03  WS-Fd-CCYY              pic 9(4).
002230      03  WS-Fd-MM                pic 99.
002240      03  WS-Fd-DD                pic 99.
002250  77  WS-Fd-Text                  pic x(10).
002260*
002270  77  WS-Trim-Source              pic x(10).
002280  77  WS-Trim-Result               pic x(10).
002290  77  WS-Trim-Cnt                   pic 99 comp.
002300  77  WS-Trim-Start                 pic 99 comp.
002310*
002320  01  Error-Messages.
002330* System wide:
002340      03  SY001           pic x(48) value
002350          "SY001 Aborting run - see message and error code".
002360* Program specific:
002370      03  PC001           pic x(45) value
002380          "PC001 Parameter file did not open - status =".
002390      03  PC004           pic x(30) value
002400          "PC004 Parameter record read = ".
002410      03  PC008           pic x(43) value
002420          "PC008 Metrics file did not open - status =".
002430      03  PC009           pic x(41) value
002440          "PC009 Print file did not open - status =".
002450      03  filler          pic x(05) value spaces.
002460*
002470  procedure division.
002480  aa000-Main                  section.
002490***********************************
002500      display  Prog-Name " starting".
002510      perform  aa010-Open-Parameters.
002520      perform  aa020-Load-Parameters.
002530      perform  aa025-Open-Metrics-1.
002540      perform  aa030-Find-Latest thru aa030-Exit.
002550      close    PC-Metrics-File.
002560      if       WS-Recs-Total = zero
002570               perform  aa034-No-Data
002580      else
002590               perform  aa035-Open-Pass-2
002600               perform  aa037-Print-Header
002610               perform  aa050-Report-Summary thru aa050-Exit
002620               close    PC-Metrics-File PC-Print-File
002630      end-if.
002640      display  Prog-Name " recs read = " WS-Recs-Total.
002650      move     WS-Term-Code to Return-Code.
002660      goback.
002670*
002680  aa010-Open-Parameters.
002690*
002700      open     input  PC-Param1-File.
002710      if       WS-Parm-Status not = "00"
002720               display  PC001 " " WS-Parm-Status
002730               display  SY001
002740               move     1 to WS-Term-Code
002750               goback
002760      end-if.
002770      move     1 to WS-Parm-RRN.
002780      read     PC-Param1-File
002790      if       WS-Parm-Status not = "00"
002800               display  PC004 WS-Parm-Status
002810               display  SY001
002820               close    PC-Param1-File
002830               move     1 to WS-Term-Code
002840               goback
002850      end-if.
002860      move     PC-Param1-Rec to PC-Param-Record.
002870      close    PC-Param1-File.
002880*
002890  aa020-Load-Parameters.
002900*
002910      if       PC-Parm-Confirm-Weeks of PC-Param-Record < 1
002920               move  1 to WS-Confirm-W
002930      else
002940               move  PC-Parm-Confirm-Weeks of PC-Param-Record
002950                     to WS-Confirm-W
002960      end-if.
002970      if       WS-Confirm-W > WS-Confirm-Max
002980               move  WS-Confirm-Max to WS-Confirm-W
002990      end-if.
003000*
003010  aa025-Open-Metrics-1.
003020*
003030      open     input  PC-Metrics-File.
003040      if       WS-Metrics-Status not = "00"
003050               display  PC008 " " WS-Metrics-Status
003060               display  SY001
003070               move     1 to WS-Term-Code
003080               goback
003090      end-if.
003100*
003110  aa030-Find-Latest.
003120*
003130      read     PC-Metrics-File
003140          at end
003150               go to aa030-Exit
003160      end-read.
003170      add      1 to WS-Recs-Total.
003180      if       PC-Report-Date of PC-Position-Record > WS-Max-Date
003190               move  PC-Report-Date of PC-Position-Record
003200                     to WS-Max-Date
003210      end-if.
003220      go to aa030-Find-Latest.
003230*
003240  aa030-Exit.
003250      exit.
003260*
003270  aa034-No-Data.
003280*
003290      open     output PC-Print-File.
003300      if       WS-Print-Status not = "00"
003310               display  PC009 " " WS-Print-Status
003320               display  SY001
003330               move     1 to WS-Term-Code
003340               goback
003350      end-if.
003360      move     spaces to PC-Print-Record.
003370      move     "No data returned." to PC-Print-Text.
003380      write    PC-Print-Record.
003390      close    PC-Print-File.
003400*
003410  aa035-Open-Pass-2.
003420*
003430      open     input  PC-Metrics-File.
003440      if       WS-Metrics-Status not = "00"
003450               display  PC008 " " WS-Metrics-Status
003460               display  SY001
003470               move     1 to WS-Term-Code
003480               goback
003490      end-if.
003500      open     output PC-Print-File.
003510      if       WS-Print-Status not = "00"
003520               display  PC009 " " WS-Print-Status
003530               display  SY001
003540               close    PC-Metrics-File
003550               move     1 to WS-Term-Code
003560               goback
003570      end-if.
003580*
003590  aa037-Print-Header.
003600*
003610      move     WS-Max-Date to WS-Fd-Value.
003620      perform  aa045-Format-Date thru aa045-Exit.
003630      move     spaces to PC-Print-Record.
003640      string   "Latest report date: " delimited by size
003650               WS-Fd-Text             delimited by space
003660               into PC-Print-Text.
003670      write    PC-Print-Record.
003680*
003690  aa040-Reset-Confirm.
003700*
003710      move     zero to WS-Confirm-Count.
003720*
003730  aa045-Format-Date.
003740*
003750      move     spaces to WS-Fd-Text.
003760      string   WS-Fd-CCYY delimited by size
003770               "-"        delimited by size
003780               WS-Fd-MM   delimited by size
003790               "-"        delimited by size
003800               WS-Fd-DD   delimited by size
003810               into WS-Fd-Text.
003820*
003830  aa045-Exit.
003840      exit.
003850*
003860  aa050-Report-Summary.
003870*
003880      move     "N" to WS-Metrics-EOF.
003890      read     PC-Metrics-File
003900          at end
003910               move  "Y" to WS-Metrics-EOF
003920      end-read.
003930      if       WS-Metrics-EOF = "Y"
003940               go to aa050-Exit
003950      end-if.
003960      move     PC-Contract-Code of PC-Position-Record
003970               to WS-Break-Contract.
003980      perform  aa040-Reset-Confirm.
003990*
004000  aa052-Report-Loop.
004010      if       WS-Metrics-EOF = "Y"
004020               perform  aa060-Print-Contract thru aa060-Exit
004030               go to aa050-Exit
004040      end-if.
004050      if       PC-Contract-Code of PC-Position-Record
004060               not = WS-Break-Contract
004070               perform  aa060-Print-Contract thru aa060-Exit
004080               move     PC-Contract-Code of PC-Position-Record
004090                        to WS-Break-Contract
004100               perform  aa040-Reset-Confirm
004110      end-if.
004120      move     PC-Position-Record to WS-Latest-Row.
004130      perform  aa065-Evaluate-Week thru aa065-Exit.
004140      perform  aa067-Push-Confirm.
004150      read     PC-Metrics-File
004160          at end
004170               move  "Y" to WS-Metrics-EOF
004180      end-read.
004190      go to aa052-Report-Loop.
004200*
004210  aa050-Exit.
004220      exit.
004230*
004240  aa060-Print-Contract.
004250*
004260*    WS-Latest-Row holds the last record seen for the contract
004270*    that just broke - the Confirm-Table holds that contract's
004280*    whole week-by-week extreme history, oldest first.
004290*
004300      perform  aa062-Format-Groups thru aa062-Exit
004310               varying WS-Group-Sub from 1 by 1
004320               until WS-Group-Sub > 5.
004330*
004340      move     WS-Confirm-W to WS-Fp-Int.
004350      move     WS-Fp-Int to WS-Trim-Source.
004360      perform  zz085-Trim-Leading thru zz085-Exit.
004370      move     WS-Trim-Result to WS-Weeks-Text.
004380*
004390      perform  aa070-Confirm-AM thru aa070-Exit.
004400      perform  aa072-Confirm-LF thru aa072-Exit.
004410      move     "False" to WS-AM-Bool.
004420      if       WS-Confirm-AM-OK = "Y"
004430               move  "True" to WS-AM-Bool
004440      end-if.
004450      move     "False" to WS-LF-Bool.
004460      if       WS-Confirm-LF-OK = "Y"
004470               move  "True" to WS-LF-Bool
004480      end-if.
004490*
004500      move     spaces to WS-Print-Line.
004510      string   PC-Contract-Code of WS-Latest-Row delimited by space
004520               ": AM "             delimited by size
004530               WS-Fz-Text-Grp (1)  delimited by space
004540               " (pct "            delimited by size
004550               WS-Fp-Text-Grp (1)  delimited by space
004560               "), LF "            delimited by size
004570               WS-Fz-Text-Grp (2)  delimited by space
004580               " (pct "            delimited by size
004590               WS-Fp-Text-Grp (2)  delimited by space
004600               "); DI "            delimited by size
004610               WS-Fz-Text-Grp (3)  delimited by space
004620               " (pct "            delimited by size
004630               WS-Fp-Text-Grp (3)  delimited by space
004640               "), OR "            delimited by size
004650               WS-Fz-Text-Grp (4)  delimited by space
004660               " (pct "            delimited by size
004670               WS-Fp-Text-Grp (4)  delimited by space
004680               "), NR "            delimited by size
004690               WS-Fz-Text-Grp (5)  delimited by space
004700               " (pct "            delimited by size
004710               WS-Fp-Text-Grp (5)  delimited by space
004720               "); conf"           delimited by size
004730               WS-Weeks-Text       delimited by space
004740               "w AM="             delimited by size
004750               WS-AM-Bool          delimited by space
004760               " LF="              delimited by size
004770               WS-LF-Bool          delimited by space
004780               into WS-Print-Line.
004790      move     WS-Print-Line to PC-Print-Text.
004800      write    PC-Print-Record.
004810*
004820      perform  aa080-Trade-Decision.
004830      move     spaces to WS-Trade-Line.
004840      if       WS-Trade-Reason = spaces
004850               string "  TRADE: " delimited by size
004860                      WS-Trade-Text delimited by space
004870                      into WS-Trade-Line
004880      else
004890               string "  TRADE: "  delimited by size
004900                      WS-Trade-Text delimited by space
004910                      " -- "         delimited by size
004920                      WS-Trade-Reason delimited by size
004930                      into WS-Trade-Line
004940      end-if.
004950      move     WS-Trade-Line to PC-Print-Text.
004960      write    PC-Print-Record.
004970*
004980  aa060-Exit.
004990      exit.
005000*
005010  aa062-Format-Groups.
005020*
005030      move     PC-Z-Score (WS-Group-Sub) of WS-Latest-Row
005040               to WS-Fz-Value.
005050      move     PC-Z-Score-NA (WS-Group-Sub) of WS-Latest-Row
005060               to WS-Fz-NA.
005070      perform  aa075-Format-Z thru aa075-Exit.
005080      move     WS-Fz-Text to WS-Fz-Text-Grp (WS-Group-Sub).
005090      move     PC-Pctile-Rank (WS-Group-Sub) of WS-Latest-Row
005100               to WS-Fp-Value.
005110      move     PC-Pctile-Rank-NA (WS-Group-Sub) of WS-Latest-Row
005120               to WS-Fp-NA.
005130      if       PC-Test-Mode-Switch
005140               display "PC030 PCT-ALT=" WS-Fp-Value-Alt
005150      end-if.
005160      perform  aa076-Format-Pct thru aa076-Exit.
005170      move     WS-Fp-Text to WS-Fp-Text-Grp (WS-Group-Sub).
005180*
005190  aa062-Exit.
005200      exit.
005210*
005220  aa065-Evaluate-Week.
005230*
005240*    Reporter's own "today's extreme" test, using its own
005250*    parameter thresholds - kept independent of PC020's flags,
005260*    the two legs may run against different threshold sets.
005270*
005280      move     "N" to WS-Extreme-AM.
005290      if       (PC-Pctile-Rank-NA (1) of WS-Latest-Row = "N"
005300               and PC-Pctile-Rank (1) of WS-Latest-Row
005310                   >= PC-Parm-AM-Long-Pctile of PC-Param-Record)
005320          or   (PC-Z-Score-NA (1) of WS-Latest-Row = "N"
005330               and PC-Z-Score (1) of WS-Latest-Row
005340                   >= PC-Parm-Z-Threshold of PC-Param-Record)
005350               move  "Y" to WS-Extreme-AM
005360      end-if.
005370      move     "N" to WS-Extreme-LF.
005380      if       (PC-Pctile-Rank-NA (2) of WS-Latest-Row = "N"
005390               and PC-Pctile-Rank (2) of WS-Latest-Row
005400                   <= PC-Parm-LF-Short-Pctile of PC-Param-Record)
005410          or   (PC-Z-Score-NA (2) of WS-Latest-Row = "N"
005420               and PC-Z-Score (2) of WS-Latest-Row
005430                   <= (zero - PC-Parm-Z-Threshold of PC-Param-Record))
005440               move  "Y" to WS-Extreme-LF
005450      end-if.
005460*
005470  aa065-Exit.
005480      exit.
005490*
005500  aa067-Push-Confirm.
005510*
005520      if       WS-Confirm-Count < WS-Confirm-Max
005530               add   1 to WS-Confirm-Count
005540      else
005550               perform aa068-Shift-Left thru aa068-Exit
005560      end-if.
005570      move     WS-Extreme-AM to WS-Confirm-AM (WS-Confirm-Count).
005580      move     WS-Extreme-LF to WS-Confirm-LF (WS-Confirm-Count).
005590      if       PC-Test-Mode-Switch
005600               display "PC030 CONFIRM-TBL=" WS-Confirm-Alt-View
005610      end-if.
005620*
005630  aa068-Shift-Left.
005640*
005650      move     1 to WS-Scan-Sub.
005660*
005670  aa068-Loop.
005680      if       WS-Scan-Sub > WS-Confirm-Max - 1
005690               go to aa068-Exit
005700      end-if.
005710      move     WS-Confirm-AM (WS-Scan-Sub + 1)
005720               to WS-Confirm-AM (WS-Scan-Sub).
005730      move     WS-Confirm-LF (WS-Scan-Sub + 1)
005740               to WS-Confirm-LF (WS-Scan-Sub).
005750      add      1 to WS-Scan-Sub.
005760      go to aa068-Loop.
005770*
005780  aa068-Exit.
005790      exit.
005800*
005810  aa070-Confirm-AM.
005820*
005830      move     "N" to WS-Confirm-AM-OK.
005840      if       WS-Confirm-Count < WS-Confirm-W
005850               go to aa070-Exit
005860      end-if.
005870      move     "Y" to WS-Confirm-AM-OK.
005880      compute  WS-Scan-Sub = WS-Confirm-Count - WS-Confirm-W + 1.
005890*
005900  aa070-Loop.
005910      if       WS-Scan-Sub > WS-Confirm-Count
005920               go to aa070-Exit
005930      end-if.
005940      if       WS-Confirm-AM (WS-Scan-Sub) not = "Y"
005950               move  "N" to WS-Confirm-AM-OK
005960               go to aa070-Exit
005970      end-if.
005980      add      1 to WS-Scan-Sub.
005990      go to aa070-Loop.
006000*
006010  aa070-Exit.
006020      exit.
006030*
006040  aa072-Confirm-LF.
006050*
006060      move     "N" to WS-Confirm-LF-OK.
006070      if       WS-Confirm-Count < WS-Confirm-W
006080               go to aa072-Exit
006090      end-if.
006100      move     "Y" to WS-Confirm-LF-OK.
006110      compute  WS-Scan-Sub = WS-Confirm-Count - WS-Confirm-W + 1.
006120*
006130  aa072-Loop.
006140      if       WS-Scan-Sub > WS-Confirm-Count
006150               go to aa072-Exit
006160      end-if.
006170      if       WS-Confirm-LF (WS-Scan-Sub) not = "Y"
006180               move  "N" to WS-Confirm-LF-OK
006190               go to aa072-Exit
006200      end-if.
006210      add      1 to WS-Scan-Sub.
006220      go to aa072-Loop.
006230*
006240  aa072-Exit.
006250      exit.
006260*
006270  aa075-Format-Z.
006280*
006290*    Signed, 2 decimals, "n/a" when null - no leading zeros on
006300*    the magnitude.
006310*
006320      if       WS-Fz-NA = "Y"
006330               move  "n/a" to WS-Fz-Text
006340               go to aa075-Exit
006350      end-if.
006360      compute  WS-Fz-Round rounded = WS-Fz-Value.
006370      move     WS-Fz-Round to WS-Fz-Edited.
006380      move     WS-Fz-Edited to WS-Trim-Source.
006390      perform  zz085-Trim-Leading thru zz085-Exit.
006400      move     WS-Trim-Result to WS-Fz-Text.
006410*
006420  aa075-Exit.
006430      exit.
006440*
006450  aa076-Format-Pct.
006460*
006470*    Rounded to the nearest whole number, "th" suffix always,
006480*    "n/a" when null.
006490*
006500      if       WS-Fp-NA = "Y"
006510               move  "n/a" to WS-Fp-Text
006520               go to aa076-Exit
006530      end-if.
006540      compute  WS-Fp-Int rounded = WS-Fp-Value.
006550      move     WS-Fp-Int to WS-Trim-Source.
006560      perform  zz085-Trim-Leading thru zz085-Exit.
006570      move     spaces to WS-Fp-Text.
006580      string   WS-Trim-Result delimited by space
006590               "th"           delimited by size
006600               into WS-Fp-Text.
006610*
006620  aa076-Exit.
006630      exit.
006640*
006650  aa080-Trade-Decision.
006660*
006670*    LF confirmed & AM not      -> YES (LONG)
006680*    AM confirmed & LF not      -> YES (SHORT)
006690*    Both confirmed             -> YES (CONFLICT)
006700*    Neither                    -> NO
006710*
006720      move     spaces to WS-Trade-Reason.
006730      if       WS-Confirm-LF-OK = "Y" and WS-Confirm-AM-OK not = "Y"
006740               move  "YES (LONG)" to WS-Trade-Text
006750               string "LF extreme short confirmed "
006760                           delimited by size
006770                      WS-Weeks-Text delimited by space
006780                      "w" delimited by size into WS-Trade-Reason
006790      else
006800      if       WS-Confirm-AM-OK = "Y" and WS-Confirm-LF-OK not = "Y"
006810               move  "YES (SHORT)" to WS-Trade-Text
006820               string "AM extreme long confirmed "
006830                           delimited by size
006840                      WS-Weeks-Text delimited by space
006850                      "w" delimited by size into WS-Trade-Reason
006860      else
006870      if       WS-Confirm-AM-OK = "Y" and WS-Confirm-LF-OK = "Y"
006880               move  "YES (CONFLICT)" to WS-Trade-Text
006890               string "Both extremes confirmed "
006900                           delimited by size
006910                      WS-Weeks-Text delimited by space
006920                      "w (review manually)" delimited by size
006930                      into WS-Trade-Reason
006940      else
006950               move  "NO" to WS-Trade-Text
006960      end-if
006970      end-if
006980      end-if.
006990*
007000  zz085-Trim-Leading                section.
007010******************************************
007020*
007030*    Generic left-trim.  Counts leading spaces in WS-Trim-Source
007040*    and slides the remainder down to WS-Trim-Result.
007050*
007060      move     spaces to WS-Trim-Result.
007070      move     zero to WS-Trim-Cnt.
007080      inspect  WS-Trim-Source tallying WS-Trim-Cnt for leading space.
007090      compute  WS-Trim-Start = WS-Trim-Cnt + 1.
007100      move     WS-Trim-Source (WS-Trim-Start:) to WS-Trim-Result.
007110*
007120  zz085-Exit.
007130      exit             section.
007140*
