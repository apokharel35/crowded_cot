000010*****************************************************************
000020*                Positioning Crowding - Record Loader           *
000030*                                                                *
000040*          Reads the raw weekly Trader Positioning feed,        *
000050*          resolves market name to contract code, coerces       *
000060*          the numeric fields and writes the clean working      *
000070*          file that PC020 sorts and analyses.                  *
000080*                                                                *
000090*****************************************************************
000100*
000110  identification          division.
000120*================================
000130*
000140       program-id.       pc010.
000150       author.           D. Prentice, Sherwood Market Systems.
000160       installation.     Sherwood Market Systems - Market Data Group.
000170       date-written.     14/03/1989.
000180       date-compiled.
000190       security.         Copyright (C) 1989 - 2026 & later, Sherwood
000200                         Market Systems Ltd.  All rights reserved.
000210                         Not for release outside the Market Data
000220                         Group without written authorisation.
000230**
000240*    Remarks.          Loader leg of the weekly Positioning
000250*                      Crowding batch.  Reads the raw feed of
000260*                      trader-category long/short positions per
000270*                      contract per week, resolves the reporting
000280*                      market name to our internal contract code
000290*                      where the feed omits it, coerces the
000300*                      numeric fields (bad data is flagged not
000310*                      available, never defaulted to zero) and
000320*                      writes one clean record per accepted input
000330*                      row.  Unresolved contracts are dropped and
000340*                      counted, not aborted on.
000350**
000360*    Version.          See Prog-Name in WS.
000370**
000380*    Called Modules.
000390*                      None - chained from PC000 as a sub-process.
000400**
000410*    Functions Used:
000420*                      None.
000430**
000440*    Files used :
000450*                      PC-Input-File.   Raw weekly feed - LS.
000460*                      PC-Clean-File.   Cleaned working file - LS.
000470*                      PC-Param1-File.  Parameters, RRN 1.
000480**
000490*    Error messages used.
000500* System wide:
000510*                      SY001, SY014.
000520* Program specific:
000530*                      PC001 - PC004.
000540**
000550* Changes:
000560* 14/03/1989 dpr - 1.0.00 Created.  Loads Commercial / Non-Commercial
000570*                  weekly positions, no alias table yet - contract
000580*                  code always supplied by the feed at this date.
000590* 22/08/1991 dpr - 1.0.01 Feed vendor started omitting contract code
000600*                  on the S&P record, added first alias lookup
000610*                  (market name to code) for that one case.
000620* 11/02/1994 jkm - 1.0.02 Added Nasdaq-100 to the alias table.
000630* 30/09/1998 dpr - 1.1.00 Y2K remediation - all internal dates moved
000640*                  to CCYYMMDD (PIC 9(8)), two-digit year fields
000650*                  retired from this program.  PC-CR-001.
000660* 04/01/2000 dpr - 1.1.01 Confirmed correct running over the century
000670*                  rollover, no further Y2K issues found.
000680* 14/09/2009 swc - 2.0.00 CFTC switched the weekly report to the
000690*                  disaggregated format - Commercial/Non-Commercial
000700*                  replaced by Asset Manager / Leveraged Fund /
000710*                  Dealer-Intermediary / Other Reportable /
000720*                  Non-Reportable.  Rewrote the raw layout and the
000730*                  alias table for the new category names.  PC-CR-006.
000740* 02/03/2011 swc - 2.0.01 Non-Reportable group is derived by the
000750*                  vendor, not always present - treat missing as
000760*                  not-available rather than dropping the record.
000770* 17/06/2015 jkm - 2.1.00 Loader no longer defaults a bad numeric
000780*                  field to zero - carries an -NA indicator through
000790*                  instead, so the engine can null it out properly.
000800*                  PC-CR-008.
000810* 04/11/2025 dpr - 2.2.00 Created PC-Alias-Table in the parameter
000820*                  file (was hard-coded in WS) so Market Data can
000830*                  add new market-name spellings without a rebuild.
000840* 22/11/2025 dpr - 2.2.01 Added the un-hyphenated "NASDAQ 100" and
000850*                  "100 E-MINI" spellings the vendor started sending.
000860*                  PC-CR-003.
000870* 07/12/2025 dpr - 2.2.02 Dropped the standalone command-line form -
000880*                  PC000 now chains this leg by a plain CALL, same as
000890*                  PC020 and PC030.
000900**
000910*************************************************************************
000920* Copyright Notice.
000930* ****************
000940*
000950* This notice supersedes all prior copyright notices and was updated
000960* 2025-11-04.
000970*
000980* This program is part of the Sherwood Market Systems Positioning
000990* Crowding Analyzer and is Copyright (c) Sherwood Market Systems Ltd,
001000* 1989-2026 and later.
001010*
001020* Distributed for use within the Market Data Group and its client
001030* mandates only.  Not to be copied, sub-licensed, sold or hired
001040* without the written consent of Sherwood Market Systems Ltd.
001050*
001060* This program is distributed in the hope that it will be useful, but
001070* WITHOUT ANY WARRANTY; without even the implied warranty of
001080* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001090*
001100*************************************************************************
001110*
001120  environment             division.
001130*================================
001140*
001150  configuration           section.
001160  special-names.
001170      C01 is TOP-OF-FORM
001180      class ALPHA-UPPER is "A" thru "Z"
001190      upsi-0 is PC-TEST-MODE-SWITCH.
001200*
001210  input-output            section.
001220  file-control.
001230      select PC-Input-File   assign to "INPFILE"
001240                              organization line sequential
001250                              file status is WS-Input-Status.
001260      select PC-Clean-File   assign to "CLNFILE"
001270                              organization line sequential
001280                              file status is WS-Clean-Status.
001290      select PC-Param1-File  assign to "PARMFIL"
001300                              organization relative
001310                              access mode is random
001320                              relative key is WS-Parm-RRN
001330                              file status is WS-Parm-Status.
001340*
001350  data                    division.
001360*================================
001370*
001380  file section.
001390*
001400  fd  PC-Input-File.
001410  01  PC-Input-Record         pic x(200).
001420*
001430  fd  PC-Clean-File.
001440      copy "wspcrec.cob".
001450*
001460  fd  PC-Param1-File.
001470      copy "wspcparm.cob" replacing PC-Param-Record by PC-Param1-Rec.
001480*
001490  working-storage section.
001500*-----------------------
001510  77  Prog-Name               pic x(19) value "pc010 (2.2.02)".
001520*
001530  01  WS-Data.
001540      03  WS-Input-Status     pic xx.
001550      03  WS-Clean-Status     pic xx.
001560      03  WS-Parm-Status      pic xx.
001570      03  WS-Parm-RRN         pic 9(4) comp.
001580      03  WS-Recs-In          binary-short value zero.
001590      03  WS-Recs-Out         binary-short value zero.
001600      03  WS-Recs-Dropped     binary-short value zero.
001610      03  WS-Alias-Sub        pic 9       comp.
001620      03  WS-Group-Sub        pic 9       comp.
001630      03  filler              pic x(04).
001640*
001650  copy "wspcparm.cob".
001660*
001670  01  WS-Csv-Fields.
001680      03  WS-Fld-Date         pic x(40).
001690      03  WS-Fld-Contract     pic x(40).
001700      03  WS-Fld-Market       pic x(40).
001710      03  WS-Fld-OI           pic x(40).
001720      03  WS-Fld-AM-Long      pic x(40).
001730      03  WS-Fld-AM-Short     pic x(40).
001740      03  WS-Fld-LF-Long      pic x(40).
001750      03  WS-Fld-LF-Short     pic x(40).
001760      03  WS-Fld-DI-Long      pic x(40).
001770      03  WS-Fld-DI-Short     pic x(40).
001780      03  WS-Fld-OR-Long      pic x(40).
001790      03  WS-Fld-OR-Short     pic x(40).
001800      03  WS-Fld-NR-Long      pic x(40).
001810      03  WS-Fld-NR-Short     pic x(40).
001820      03  filler              pic x(04).
001830*
001840  01  WS-Raw-Numeric          pic x(40).
001850  01  WS-Raw-Len              pic 99    comp.
001860  01  WS-Dig-Start            pic 99    comp.
001870  01  WS-Dig-Len              pic 99    comp.
001880  01  WS-Num-Sign             pic x.
001890  01  WS-Num-Digits           pic 9(9).
001900  01  WS-Num-Value            pic s9(9) comp-3.
001910  01  WS-Num-NA               pic x.
001920*
001930  01  WS-Date-Text            pic x(40).
001940  01  WS-Date-Broken redefines WS-Date-Text.
001950      03  WS-Date-CCYY        pic 9(4).
001960      03  filler              pic x.
001970      03  WS-Date-MM          pic 99.
001980      03  filler              pic x.
001990      03  WS-Date-DD          pic 99.
002000      03  filler              pic x(31).
002010  01  WS-Date-Numeric redefines WS-Date-Text.
002020      03  WS-Date-CCYYMMDD    pic 9(8).
002030      03  filler              pic x(32).
002040  01  WS-Date-YY-Only redefines WS-Date-Text.
002050*                                    kept from the pre-Y2K feed cross
002060*                                    check, retired 2000 but harmless
002070      03  filler              pic xx.
002080      03  WS-Date-YY          pic 99.
002090      03  filler              pic x(36).
002100*
002110  01  WS-Market-Upper         pic x(40).
002120  01  WS-Contract-Resolved    pic xx    value spaces.
002130*
002140  01  Error-Messages.
002150* System wide:
002160      03  SY001           pic x(48) value
002170          "SY001 Aborting run - see message and error code".
002180      03  SY014           pic x(43) value
002190          "SY014 Nothing to do - No input records read".
002200* Program specific:
002210      03  PC001           pic x(45) value
002220          "PC001 Parameter file did not open - status =".
002230      03  PC002           pic x(40) value
002240          "PC002 Input file did not open - status =".
002250      03  PC003           pic x(41) value
002260          "PC003 Clean file did not open - status =".
002270      03  PC004           pic x(30) value
002280          "PC004 Parameter record read = ".
002290      03  filler          pic x(05) value spaces.
002300*
002310  01  WS-Term-Code            pic 99 value zero.
002320*
002330  procedure division.
002340  aa000-Main                  section.
002350***********************************
002360      display  Prog-Name " starting".
002370      perform  aa010-Open-Files.
002380      perform  aa020-Load-Parameters.
002390      perform  aa050-Load-Records thru aa050-Exit.
002400      perform  aa090-Close-Down.
002410      if       WS-Recs-In = zero
002420               display  SY014
002430      end-if.
002440      display  Prog-Name " recs in  = " WS-Recs-In.
002450      display  Prog-Name " recs out = " WS-Recs-Out.
002460      display  Prog-Name " dropped  = " WS-Recs-Dropped.
002470      move     WS-Term-Code to Return-Code.
002480      goback.
002490*
002500  aa010-Open-Files.
002510*
002520      open     input  PC-Param1-File.
002530      if       WS-Parm-Status not = "00"
002540               display  PC001 " " WS-Parm-Status
002550               display  SY001
002560               move     1 to WS-Term-Code
002570               goback
002580      end-if.
002590      open     input  PC-Input-File.
002600      if       WS-Input-Status not = "00"
002610               display  PC002 " " WS-Input-Status
002620               display  SY001
002630               close    PC-Param1-File
002640               move     1 to WS-Term-Code
002650               goback
002660      end-if.
002670      open     output PC-Clean-File.
002680      if       WS-Clean-Status not = "00"
002690               display  PC003 " " WS-Clean-Status
002700               display  SY001
002710               close    PC-Param1-File PC-Input-File
002720               move     1 to WS-Term-Code
002730               goback
002740      end-if.
002750*
002760  aa020-Load-Parameters.
002770*
002780*    Parameters live at RRN 1 - one record holds the tunables
002790*    and the market-name alias table used below at aa060.
002800*
002810      move     1 to WS-Parm-RRN.
002820      read     PC-Param1-File
002830      if       WS-Parm-Status not = "00"
002840               display  PC004 WS-Parm-Status
002850               display  SY001
002860               close    PC-Param1-File PC-Input-File PC-Clean-File
002870               move     1 to WS-Term-Code
002880               goback
002890      end-if.
002900      move     PC-Param1-Rec to PC-Param-Record.
002910      close    PC-Param1-File.
002920*
002930  aa050-Load-Records.
002940*
002950      read     PC-Input-File
002960          at end
002970               go to aa050-Exit
002980      end-read.
002990      add      1 to WS-Recs-In.
003000      move     spaces to PC-Position-Record.
003010      unstring PC-Input-Record delimited by ","
003020               into WS-Fld-Date    WS-Fld-Contract
003030                    WS-Fld-Market  WS-Fld-OI
003040                    WS-Fld-AM-Long WS-Fld-AM-Short
003050                    WS-Fld-LF-Long WS-Fld-LF-Short
003060                    WS-Fld-DI-Long WS-Fld-DI-Short
003070                    WS-Fld-OR-Long WS-Fld-OR-Short
003080                    WS-Fld-NR-Long WS-Fld-NR-Short.
003090*
003100      perform  aa060-Resolve-Contract thru aa060-Exit.
003110      if       WS-Contract-Resolved = spaces
003120               add      1 to WS-Recs-Dropped
003130               go to aa050-Load-Records
003140      end-if.
003150      move     WS-Contract-Resolved to PC-Contract-Code.
003160      move     WS-Fld-Market        to PC-Market-Name.
003170*
003180      move     WS-Fld-Date to WS-Date-Text.
003190      compute  PC-Report-Date = (WS-Date-CCYY * 10000)
003200                               + (WS-Date-MM   * 100)
003210                               +  WS-Date-DD.
003220*
003230      move     WS-Fld-OI to WS-Raw-Numeric.
003240      perform  aa070-Coerce-Numerics thru aa070-Exit.
003250      move     WS-Num-Value to PC-Open-Interest.
003260      move     WS-Num-NA    to PC-OI-NA.
003270*
003280      move     1 to WS-Group-Sub.
003290      move     WS-Fld-AM-Long  to WS-Raw-Numeric.
003300      perform  aa070-Coerce-Numerics thru aa070-Exit.
003310      move     WS-Num-Value to PC-Grp-Long (WS-Group-Sub).
003320      move     WS-Num-NA    to PC-Grp-Long-NA (WS-Group-Sub).
003330      move     WS-Fld-AM-Short to WS-Raw-Numeric.
003340      perform  aa070-Coerce-Numerics thru aa070-Exit.
003350      move     WS-Num-Value to PC-Grp-Short (WS-Group-Sub).
003360      move     WS-Num-NA    to PC-Grp-Short-NA (WS-Group-Sub).
003370*
003380      move     2 to WS-Group-Sub.
003390      move     WS-Fld-LF-Long  to WS-Raw-Numeric.
003400      perform  aa070-Coerce-Numerics thru aa070-Exit.
003410      move     WS-Num-Value to PC-Grp-Long (WS-Group-Sub).
003420      move     WS-Num-NA    to PC-Grp-Long-NA (WS-Group-Sub).
003430      move     WS-Fld-LF-Short to WS-Raw-Numeric.
003440      perform  aa070-Coerce-Numerics thru aa070-Exit.
003450      move     WS-Num-Value to PC-Grp-Short (WS-Group-Sub).
003460      move     WS-Num-NA    to PC-Grp-Short-NA (WS-Group-Sub).
003470*
003480      move     3 to WS-Group-Sub.
003490      move     WS-Fld-DI-Long  to WS-Raw-Numeric.
003500      perform  aa070-Coerce-Numerics thru aa070-Exit.
003510      move     WS-Num-Value to PC-Grp-Long (WS-Group-Sub).
003520      move     WS-Num-NA    to PC-Grp-Long-NA (WS-Group-Sub).
003530      move     WS-Fld-DI-Short to WS-Raw-Numeric.
003540      perform  aa070-Coerce-Numerics thru aa070-Exit.
003550      move     WS-Num-Value to PC-Grp-Short (WS-Group-Sub).
003560      move     WS-Num-NA    to PC-Grp-Short-NA (WS-Group-Sub).
003570*
003580      move     4 to WS-Group-Sub.
003590      move     WS-Fld-OR-Long  to WS-Raw-Numeric.
003600      perform  aa070-Coerce-Numerics thru aa070-Exit.
003610      move     WS-Num-Value to PC-Grp-Long (WS-Group-Sub).
003620      move     WS-Num-NA    to PC-Grp-Long-NA (WS-Group-Sub).
003630      move     WS-Fld-OR-Short to WS-Raw-Numeric.
003640      perform  aa070-Coerce-Numerics thru aa070-Exit.
003650      move     WS-Num-Value to PC-Grp-Short (WS-Group-Sub).
003660      move     WS-Num-NA    to PC-Grp-Short-NA (WS-Group-Sub).
003670*
003680      move     5 to WS-Group-Sub.
003690      move     WS-Fld-NR-Long  to WS-Raw-Numeric.
003700      perform  aa070-Coerce-Numerics thru aa070-Exit.
003710      move     WS-Num-Value to PC-Grp-Long (WS-Group-Sub).
003720      move     WS-Num-NA    to PC-Grp-Long-NA (WS-Group-Sub).
003730      move     WS-Fld-NR-Short to WS-Raw-Numeric.
003740      perform  aa070-Coerce-Numerics thru aa070-Exit.
003750      move     WS-Num-Value to PC-Grp-Short (WS-Group-Sub).
003760      move     WS-Num-NA    to PC-Grp-Short-NA (WS-Group-Sub).
003770*
003780      write    PC-Position-Record.
003790      add      1 to WS-Recs-Out.
003800      go to aa050-Load-Records.
003810*
003820  aa050-Exit.
003830      exit.
003840*
003850  aa060-Resolve-Contract.
003860*
003870*    Feed either supplies the code direct or we have to look the
003880*    market name up in the alias table.  Uppercase both sides -
003890*    the loader match is exact, case-insensitive.
003900*
003910      move     spaces to WS-Contract-Resolved.
003920      if       WS-Fld-Contract not = spaces
003930               move     WS-Fld-Contract (1:2) to WS-Contract-Resolved
003940               go to aa060-Exit
003950      end-if.
003960      move     spaces to WS-Market-Upper.
003970      inspect  WS-Fld-Market converting
003980               "abcdefghijklmnopqrstuvwxyz"
003990               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004000      move     WS-Fld-Market to WS-Market-Upper.
004010      move     1   to WS-Alias-Sub.
004020      go to aa062-Alias-Loop.
004030*
004040  aa062-Alias-Loop.
004050*
004060      if       WS-Alias-Sub > 6
004070               go to aa060-Exit
004080      end-if.
004090      if       WS-Market-Upper =
004100               PC-Alias-Name (WS-Alias-Sub) of PC-Param-Record
004110               move  PC-Alias-Contract (WS-Alias-Sub) of PC-Param-Record
004120                     to WS-Contract-Resolved
004130               go to aa060-Exit
004140      end-if.
004150      add      1 to WS-Alias-Sub.
004160      go to aa062-Alias-Loop.
004170*
004180  aa060-Exit.
004190      exit.
004200*
004210  aa070-Coerce-Numerics.
004220*
004230*    WS-Raw-Numeric arrives holding the raw CSV text field,
004240*    left justified, trailing spaces from the UNSTRING.  An
004250*    optional leading "-" is allowed.  Blank or non-numeric
004260*    input is flagged NA, never forced to zero - PC-CR-008.
004270*
004280      move     "N"  to WS-Num-NA.
004290      move     zero to WS-Num-Value.
004300      move     zero to WS-Raw-Len.
004310      inspect  WS-Raw-Numeric tallying WS-Raw-Len
004320               for characters before initial space.
004330      if       WS-Raw-Len = zero
004340               move  "Y" to WS-Num-NA
004350               go to aa070-Exit
004360      end-if.
004370      move     spaces to WS-Num-Sign.
004380      move     1 to WS-Dig-Start.
004390      move     WS-Raw-Len to WS-Dig-Len.
004400      if       WS-Raw-Numeric (1:1) = "-"
004410               move  "-" to WS-Num-Sign
004420               move  2   to WS-Dig-Start
004430               subtract 1 from WS-Dig-Len
004440      end-if.
004450      if       WS-Dig-Len = zero or WS-Dig-Len > 9
004460               move  "Y" to WS-Num-NA
004470               go to aa070-Exit
004480      end-if.
004490      if       WS-Raw-Numeric (WS-Dig-Start:WS-Dig-Len) is not numeric
004500               move  "Y" to WS-Num-NA
004510               go to aa070-Exit
004520      end-if.
004530      move     WS-Raw-Numeric (WS-Dig-Start:WS-Dig-Len) to WS-Num-Digits.
004540      move     WS-Num-Digits to WS-Num-Value.
004550      if       WS-Num-Sign = "-"
004560               multiply -1 by WS-Num-Value
004570      end-if.
004580*
004590  aa070-Exit.
004600      exit.
004610*
004620  aa090-Close-Down.
004630*
004640      close    PC-Input-File PC-Clean-File.
004650*
