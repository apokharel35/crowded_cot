000010*****************************************************************
000020*                Positioning Crowding - Metrics Engine          *
000030*                                                                *
000040*          Sorts the clean weekly file by contract and          *
000050*          report date, then walks each contract's history      *
000060*          computing net %-of-OI, rolling mean/std, z-score,    *
000070*          inclusive percentile rank and the extreme /          *
000080*          confirmed / crowding flags.                          *
000090*                                                                *
000100*****************************************************************
000110*
000120  identification          division.
000130*================================
000140*
000150       program-id.       pc020.
000160       author.           D. Prentice, Sherwood Market Systems.
000170       installation.     Sherwood Market Systems - Market Data Group.
000180       date-written.     22/03/1989.
000190       date-compiled.
000200       security.         Copyright (C) 1989 - 2026 & later, Sherwood
000210                         Market Systems Ltd.  All rights reserved.
000220                         Not for release outside the Market Data
000230                         Group without written authorisation.
000240**
000250*    Remarks.          Engine leg of the weekly Positioning
000260*                      Crowding batch.  Sorts PC010's clean file
000270*                      by contract and report date, then for
000280*                      every group (AM/LF/DI/OR/NR) on every
000290*                      record computes net %-of-OI, a rolling
000300*                      mean and sample std dev over a trailing
000310*                      window, a z-score, an inclusive percentile
000320*                      rank, and the extreme / confirmed /
000330*                      crowding flags.  No history is kept in
000340*                      the flat file between runs - the whole
000350*                      lookback window is rebuilt from the sorted
000360*                      input each time this program runs.
000370**
000380*    Version.          See Prog-Name in WS.
000390**
000400*    Called Modules.
000410*                      None - chained from PC000 as a sub-process.
000420**
000430*    Functions Used:
000440*                      None.  Square root done by Newton's method
000450*                      at ZZ080 - no FUNCTION SQRT on this
000460*                      compiler.
000470**
000480*    Files used :
000490*                      PC-Clean-File.   PC010's output - LS, sort
000500*                                       input.
000510*                      PC-Sort-File.    Sort work file - SD.
000520*                      PC-Sorted-File.  Sort output, re-read
000530*                                       sequentially - LS.
000540*                      PC-Metrics-File. Tidy metrics output - LS.
000550*                      PC-Param1-File.  Parameters, RRN 1.
000560**
000570*    Error messages used.
000580* System wide:
000590*                      SY001, SY014.
000600* Program specific:
000610*                      PC001, PC004, PC005, PC006, PC007.
000620**
000630* Changes:
000640* 22/03/1989 dpr - 1.0.00 Created.  Rolling mean/std over a fixed
000650*                  156-week window, Commercial/Non-Commercial
000660*                  groups only, no percentile rank yet.
000670* 04/06/1990 dpr - 1.0.01 Added inclusive percentile rank per
000680*                  client request - ties count as less-or-equal.
000690* 30/09/1998 dpr - 1.1.00 Y2K remediation - report date carried
000700*                  as CCYYMMDD throughout, no two-digit years used
000710*                  in this program.  PC-CR-001.
000720* 04/01/2000 dpr - 1.1.01 Confirmed correct running over the
000730*                  century rollover, no further Y2K issues found.
000740* 14/09/2009 swc - 2.0.00 CFTC disaggregated report switch -
000750*                  rewrote the group loop for AM/LF/DI/OR/NR in
000760*                  place of Commercial/Non-Commercial.  PC-CR-006.
000770* 17/06/2015 jkm - 2.1.00 Rolling stats now skip -NA fields rather
000780*                  than treating them as zero - a bad week no
000790*                  longer drags the whole window's mean down.
000800*                  PC-CR-008.
000810* 20/11/2025 dpr - 2.2.00 Window table changed from a 260 x 5
000820*                  shift array to the circular PC-Win-Next table -
000830*                  shifting on every record was too slow on the
000840*                  Friday run.  PC-CR-002.
000850* 02/12/2025 dpr - 2.2.01 Z-Score widened to S9(3)V9(4) after a
000860*                  thin Friday report produced an outlier past
000870*                  the old S9(2) limit.  PC-CR-004.
000880* 07/12/2025 dpr - 2.2.02 Dropped the standalone command-line
000890*                  form - PC000 now chains this leg by a plain
000900*                  CALL, same as PC010 and PC030.
000910**
000920*************************************************************************
000930* Copyright Notice.
000940* ****************
000950*
000960* This notice supersedes all prior copyright notices and was updated
000970* 2025-11-04.
000980*
000990* This program is part of the Sherwood Market Systems Positioning
001000* Crowding Analyzer and is Copyright (c) Sherwood Market Systems Ltd,
001010* 1989-2026 and later.
001020*
001030* Distributed for use within the Market Data Group and its client
001040* mandates only.  Not to be copied, sub-licensed, sold or hired
001050* without the written consent of Sherwood Market Systems Ltd.
001060*
001070* This program is distributed in the hope that it will be useful, but
001080* WITHOUT ANY WARRANTY; without even the implied warranty of
001090* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001100*
001110*************************************************************************
001120*
001130  environment             division.
001140*================================
001150*
001160  configuration           section.
001170  special-names.
001180      C01 is TOP-OF-FORM
001190      class ALPHA-UPPER is "A" thru "Z"
001200      upsi-0 is PC-TEST-MODE-SWITCH.
001210*
001220  input-output            section.
001230  file-control.
001240      select PC-Clean-File   assign to "CLNFILE"
001250                              organization line sequential.
001260*                                   read only by SORT ... USING,
001270*                                   no file status needed here
001280      select PC-Sort-File    assign to "SRTWORK".
001290      select PC-Sorted-File  assign to "SRTFILE"
001300                              organization line sequential
001310                              file status is WS-Sorted-Status.
001320      select PC-Metrics-File assign to "METFILE"
001330                              organization line sequential
001340                              file status is WS-Metrics-Status.
001350      select PC-Param1-File  assign to "PARMFIL"
001360                              organization relative
001370                              access mode is random
001380                              relative key is WS-Parm-RRN
001390                              file status is WS-Parm-Status.
001400*
001410  data                    division.
001420*================================
001430*
001440  file section.
001450*
001460  fd  PC-Clean-File.
001470      copy "wspcrec.cob" replacing PC-Position-Record
001480                          by PC-Clean-Record.
001490*
001500  sd  PC-Sort-File.
001510      copy "wspcrec.cob" replacing PC-Position-Record
001520                          by PC-Sort-Record.
001530*
001540  fd  PC-Sorted-File.
001550      copy "wspcrec.cob" replacing PC-Position-Record
001560                          by PC-Sorted-Record.
001570*
001580  fd  PC-Metrics-File.
001590      copy "wspcrec.cob" replacing PC-Position-Record
001600                          by PC-Metrics-Record.
001610*
001620  fd  PC-Param1-File.
001630      copy "wspcparm.cob" replacing PC-Param-Record by PC-Param1-Rec.
001640*
001650  working-storage section.
001660*-----------------------
001670  77  Prog-Name               pic x(19) value "pc020 (2.2.02)".
001680*
001690  01  WS-Data.
001700      03  WS-Sorted-Status    pic xx.
001710      03  WS-Metrics-Status   pic xx.
001720      03  WS-Parm-Status      pic xx.
001730      03  WS-Parm-RRN         pic 9(4) comp.
001740      03  WS-Recs-In          binary-short value zero.
001750      03  WS-Recs-Out         binary-short value zero.
001760      03  WS-First-Rec        pic x     value "Y".
001770      03  WS-Prior-Contract   pic xx    value spaces.
001780      03  WS-Group-Sub        pic 9     comp.
001790      03  WS-Scan-Sub         pic 9(3)  comp.
001800      03  filler              pic x(04).
001810*
001820  copy "wspcparm.cob".
001830  copy "wspcwin.cob".
001840*
001850  01  WS-Neg-Z-Threshold      pic s9(1)v99   comp-3.
001860*
001870  01  WS-Net-Pct              pic s9(4)v9(4) comp-3.
001880  01  WS-Net-Pct-NA           pic x.
001890  01  WS-Mean                 pic s9(4)v9(4) comp-3.
001900  01  WS-Mean-Alt redefines WS-Mean pic s9(8) comp-3.
001910*                                    debug-mode eyeball only, PC-CR-010
001920  01  WS-Mean-NA               pic x.
001930  01  WS-Variance              pic s9(9)v9(4) comp-3.
001940  01  WS-Std                   pic s9(4)v9(4) comp-3.
001950  01  WS-Std-NA                pic x.
001960  01  WS-Z                     pic s9(3)v9(4) comp-3.
001970  01  WS-Z-NA                  pic x.
001980  01  WS-Pct                   pic 9(3)v99    comp-3.
001990  01  WS-Pct-NA                pic x.
002000*
002010  01  WS-Sum-Count             binary-short.
002020  01  WS-Sum-Total             pic s9(9)v9(4) comp-3.
002030  01  WS-Var-Sum                pic s9(11)v9(4) comp-3.
002040  01  WS-Deviation               pic s9(4)v9(4)  comp-3.
002050  01  WS-Pctl-Total              binary-short.
002060  01  WS-Pctl-LE                 binary-short.
002070*
002080  01  WS-Sqrt-Input             pic s9(9)v9(4) comp-3.
002090  01  WS-Sqrt-Input-Alt redefines WS-Sqrt-Input
002100                                 pic s9(13)    comp-3.
002110*                                    debug-mode eyeball only, PC-CR-010
002120  01  WS-Sqrt-Guess             pic s9(9)v9(4) comp-3.
002130  01  WS-Sqrt-Prev              pic s9(9)v9(4) comp-3.
002140  01  WS-Sqrt-Result            pic s9(4)v9(4) comp-3.
002150  01  WS-Sqrt-Iter              pic 99         comp.
002160*
002170  01  WS-Contract-Date-Key.
002180      03  WS-Cdk-Contract       pic xx.
002190      03  WS-Cdk-Date           pic 9(8).
002200  01  WS-Contract-Date-Alt redefines WS-Contract-Date-Key
002210                                 pic x(10).
002220*                                    debug-mode trace only, PC-CR-010
002230*
002240  01  Error-Messages.
002250* System wide:
002260      03  SY001           pic x(48) value
002270          "SY001 Aborting run - see message and error code".
002280      03  SY014           pic x(43) value
002290          "SY014 Nothing to do - No input records read".
002300* Program specific:
002310      03  PC001           pic x(45) value
002320          "PC001 Parameter file did not open - status =".
002330      03  PC004           pic x(30) value
002340          "PC004 Parameter record read = ".
002350      03  PC005           pic x(41) value
002360          "PC005 Clean file did not open - status =".
002370      03  PC006           pic x(41) value
002380          "PC006 Sort of clean file failed - rc = ".
002390      03  PC007           pic x(43) value
002400          "PC007 Metrics file did not open - status =".
002410      03  filler          pic x(05) value spaces.
002420*
002430  01  WS-Term-Code            pic 99 value zero.
002440*
002450  procedure division.
002460  aa000-Main                  section.
002470***********************************
002480      display  Prog-Name " starting".
002490      perform  aa010-Open-Parameters.
002500      perform  aa020-Load-Parameters.
002510      perform  aa030-Sort-Records.
002520      perform  aa035-Open-Work-Files.
002530      perform  aa050-Process-Records thru aa050-Exit.
002540      perform  zz090-Close-Down.
002550      if       WS-Recs-In = zero
002560               display  SY014
002570      end-if.
002580      display  Prog-Name " recs in  = " WS-Recs-In.
002590      display  Prog-Name " recs out = " WS-Recs-Out.
002600      move     WS-Term-Code to Return-Code.
002610      goback.
002620*
002630  aa010-Open-Parameters.
002640*
002650      open     input  PC-Param1-File.
002660      if       WS-Parm-Status not = "00"
002670               display  PC001 " " WS-Parm-Status
002680               display  SY001
002690               move     1 to WS-Term-Code
002700               goback
002710      end-if.
002720      move     1 to WS-Parm-RRN.
002730      read     PC-Param1-File
002740      if       WS-Parm-Status not = "00"
002750               display  PC004 WS-Parm-Status
002760               display  SY001
002770               close    PC-Param1-File
002780               move     1 to WS-Term-Code
002790               goback
002800      end-if.
002810      move     PC-Param1-Rec to PC-Param-Record.
002820      close    PC-Param1-File.
002830*
002840  aa020-Load-Parameters.
002850*
002860*    Min-history is min(lookback-weeks,156) - recomputed here in
002870*    case Market Data ever shortens the lookback below 156.
002880*
002890      if       PC-Parm-Lookback-Weeks of PC-Param-Record < 156
002900               move  PC-Parm-Lookback-Weeks of PC-Param-Record
002910                     to PC-Parm-Min-History of PC-Param-Record
002920      else
002930               move  156 to PC-Parm-Min-History of PC-Param-Record
002940      end-if.
002950      compute  WS-Neg-Z-Threshold =
002960               zero - PC-Parm-Z-Threshold of PC-Param-Record.
002970*
002980  aa030-Sort-Records.
002990*
003000      sort     PC-Sort-File
003010               on ascending key PC-Contract-Code of PC-Sort-Record
003020                                 PC-Report-Date of PC-Sort-Record
003030               using PC-Clean-File
003040               giving PC-Sorted-File.
003050      if       Sort-Return not = zero
003060               display  PC006 Sort-Return
003070               display  SY001
003080               move     1 to WS-Term-Code
003090               goback
003100      end-if.
003110*
003120  aa035-Open-Work-Files.
003130*
003140      open     input  PC-Sorted-File.
003150      if       WS-Sorted-Status not = "00"
003160               display  PC005 " " WS-Sorted-Status
003170               display  SY001
003180               move     1 to WS-Term-Code
003190               goback
003200      end-if.
003210      open     output PC-Metrics-File.
003220      if       WS-Metrics-Status not = "00"
003230               display  PC007 " " WS-Metrics-Status
003240               display  SY001
003250               close    PC-Sorted-File
003260               move     1 to WS-Term-Code
003270               goback
003280      end-if.
003290*
003300  aa040-Reset-Window.
003310*
003320      move     zero   to PC-Win-Count.
003330      move     1      to PC-Win-Next.
003340      move     PC-Contract-Code of PC-Sorted-Record to PC-Win-Contract.
003350      move     "N"    to PC-Win-Have-Prior.
003360      move     spaces to PC-Win-Prior-AM-Long PC-Win-Prior-LF-Short.
003370*
003380  aa050-Process-Records.
003390*
003400      read     PC-Sorted-File
003410          at end
003420               go to aa050-Exit
003430      end-read.
003440      add      1 to WS-Recs-In.
003450      if       WS-First-Rec = "Y"
003460          or   PC-Contract-Code of PC-Sorted-Record
003470                 not = WS-Prior-Contract
003480               perform  aa040-Reset-Window
003490               move     "N" to WS-First-Rec
003500      end-if.
003510      move     PC-Contract-Code of PC-Sorted-Record
003520               to WS-Prior-Contract.
003530      if       PC-Test-Mode-Switch
003540               move  WS-Prior-Contract       to WS-Cdk-Contract
003550               move  PC-Report-Date of PC-Sorted-Record to WS-Cdk-Date
003560               display "pc020 trace key=" WS-Contract-Date-Alt
003570      end-if.
003580*
003590      move     PC-Sorted-Record to PC-Metrics-Record.
003600      if       PC-Win-Count < PC-Parm-Lookback-Weeks of PC-Param-Record
003610               add   1 to PC-Win-Count
003620      end-if.
003630      perform  aa055-One-Group thru aa055-Exit
003640               varying WS-Group-Sub from 1 by 1
003650               until   WS-Group-Sub > 5.
003660      add      1 to PC-Win-Next.
003670      if       PC-Win-Next > PC-Parm-Lookback-Weeks of PC-Param-Record
003680               move  1 to PC-Win-Next
003690      end-if.
003700      perform  aa090-Extreme-Flags.
003710*
003720      write    PC-Metrics-Record.
003730      add      1 to WS-Recs-Out.
003740      go to aa050-Process-Records.
003750*
003760  aa050-Exit.
003770      exit.
003780*
003790  aa055-One-Group.
003800*
003810*    One group (1=AM 2=LF 3=DI 4=OR 5=NR) of the current record -
003820*    net %OI, roll it into this week's window slot, then rolling
003830*    mean/std/z and inclusive percentile rank off that window.
003840*
003850      perform  aa060-Net-Pct-OI thru aa060-Exit.
003860      move     WS-Net-Pct to PC-Win-Value (WS-Group-Sub, PC-Win-Next).
003870      if       WS-Net-Pct-NA = "Y"
003880               move  "N" to PC-Win-Valid (WS-Group-Sub, PC-Win-Next)
003890      else
003900               move  "Y" to PC-Win-Valid (WS-Group-Sub, PC-Win-Next)
003910      end-if.
003920      perform  aa070-Rolling-Stats thru aa070-Exit.
003930      perform  aa080-Percentile-Rank thru aa080-Exit.
003940      move     WS-Net-Pct to
003950               PC-Net-Pct-OI (WS-Group-Sub) of PC-Metrics-Record.
003960      move     WS-Net-Pct-NA to
003970               PC-Net-Pct-OI-NA (WS-Group-Sub) of PC-Metrics-Record.
003980      move     WS-Z to
003990               PC-Z-Score (WS-Group-Sub) of PC-Metrics-Record.
004000      move     WS-Z-NA to
004010               PC-Z-Score-NA (WS-Group-Sub) of PC-Metrics-Record.
004020      move     WS-Pct to
004030               PC-Pctile-Rank (WS-Group-Sub) of PC-Metrics-Record.
004040      move     WS-Pct-NA to
004050               PC-Pctile-Rank-NA (WS-Group-Sub) of PC-Metrics-Record.
004060*
004070  aa055-Exit.
004080      exit.
004090*
004100  aa060-Net-Pct-OI.
004110*
004120*    net_pct = 100 x (long - short) / open_interest.  Null if OI
004130*    is zero or NA, or either position is NA - PC-CR-008.
004140*
004150      move     "N"  to WS-Net-Pct-NA.
004160      move     zero to WS-Net-Pct.
004170      if       PC-OI-NA of PC-Sorted-Record = "Y"
004180          or   PC-Open-Interest of PC-Sorted-Record = zero
004190          or   PC-Grp-Long-NA (WS-Group-Sub) of PC-Sorted-Record = "Y"
004200          or   PC-Grp-Short-NA (WS-Group-Sub) of PC-Sorted-Record
004210                 = "Y"
004220               move  "Y" to WS-Net-Pct-NA
004230               go to aa060-Exit
004240      end-if.
004250      compute  WS-Net-Pct rounded =
004260               100 * (PC-Grp-Long (WS-Group-Sub) of PC-Sorted-Record
004270                    - PC-Grp-Short (WS-Group-Sub) of PC-Sorted-Record)
004280                   / PC-Open-Interest of PC-Sorted-Record.
004290*
004300  aa060-Exit.
004310      exit.
004320*
004330  aa070-Rolling-Stats.
004340*
004350*    Rolling mean/std over the window built so far for this
004360*    group (window already holds this week's value - aa055).
004370*
004380      perform  aa075-Sum-Pass thru aa075-Exit.
004390      if       WS-Sum-Count < PC-Parm-Min-History of PC-Param-Record
004400               move  "Y" to WS-Mean-NA
004410               move  "Y" to WS-Std-NA
004420               move  "Y" to WS-Z-NA
004430               go to aa070-Exit
004440      end-if.
004450      move     "N" to WS-Mean-NA.
004460      compute  WS-Mean rounded = WS-Sum-Total / WS-Sum-Count.
004470      perform  aa076-Var-Pass thru aa076-Exit.
004480      if       WS-Sum-Count < 2
004490               move  "Y" to WS-Std-NA
004500               move  "Y" to WS-Z-NA
004510               go to aa070-Exit
004520      end-if.
004530      compute  WS-Variance rounded =
004540               WS-Var-Sum / (WS-Sum-Count - 1).
004550      move     WS-Variance to WS-Sqrt-Input.
004560      perform  zz080-Sqrt-Newton thru zz080-Exit.
004570      move     WS-Sqrt-Result to WS-Std.
004580      move     "N" to WS-Std-NA.
004590      if       WS-Net-Pct-NA = "Y" or WS-Std = zero
004600               move  "Y" to WS-Z-NA
004610               go to aa070-Exit
004620      end-if.
004630      move     "N" to WS-Z-NA.
004640      compute  WS-Z rounded = (WS-Net-Pct - WS-Mean) / WS-Std.
004650      if       PC-Test-Mode-Switch
004660               display "pc020 trace mean=" WS-Mean-Alt
004670      end-if.
004680*
004690  aa070-Exit.
004700      exit.
004710*
004720  aa075-Sum-Pass.
004730*
004740      move     zero to WS-Sum-Count.
004750      move     zero to WS-Sum-Total.
004760      move     1    to WS-Scan-Sub.
004770*
004780  aa075-Scan.
004790      if       WS-Scan-Sub > PC-Win-Count
004800               go to aa075-Exit
004810      end-if.
004820      if       PC-Win-Valid (WS-Group-Sub, WS-Scan-Sub) = "Y"
004830               add  1 to WS-Sum-Count
004840               add  PC-Win-Value (WS-Group-Sub, WS-Scan-Sub)
004850                    to WS-Sum-Total
004860      end-if.
004870      add      1 to WS-Scan-Sub.
004880      go to aa075-Scan.
004890*
004900  aa075-Exit.
004910      exit.
004920*
004930  aa076-Var-Pass.
004940*
004950      move     zero to WS-Var-Sum.
004960      move     1    to WS-Scan-Sub.
004970*
004980  aa076-Scan.
004990      if       WS-Scan-Sub > PC-Win-Count
005000               go to aa076-Exit
005010      end-if.
005020      if       PC-Win-Valid (WS-Group-Sub, WS-Scan-Sub) = "Y"
005030               compute WS-Deviation rounded =
005040                       PC-Win-Value (WS-Group-Sub, WS-Scan-Sub)
005050                       - WS-Mean
005060               compute WS-Var-Sum rounded =
005070                       WS-Var-Sum + (WS-Deviation * WS-Deviation)
005080      end-if.
005090      add      1 to WS-Scan-Sub.
005100      go to aa076-Scan.
005110*
005120  aa076-Exit.
005130      exit.
005140*
005150  aa080-Percentile-Rank.
005160*
005170*    Inclusive percentile rank - ties count as less-or-equal.
005180*    No minimum-history rule - a first observation ranks 100th.
005190*
005200      if       WS-Net-Pct-NA = "Y"
005210               move  "Y" to WS-Pct-NA
005220               go to aa080-Exit
005230      end-if.
005240      perform  aa085-Percentile-Scan thru aa085-Exit.
005250      if       WS-Pctl-Total = zero
005260               move  "Y" to WS-Pct-NA
005270               go to aa080-Exit
005280      end-if.
005290      move     "N" to WS-Pct-NA.
005300      compute  WS-Pct rounded = 100 * WS-Pctl-LE / WS-Pctl-Total.
005310*
005320  aa080-Exit.
005330      exit.
005340*
005350  aa085-Percentile-Scan.
005360*
005370      move     zero to WS-Pctl-Total.
005380      move     zero to WS-Pctl-LE.
005390      move     1    to WS-Scan-Sub.
005400*
005410  aa085-Scan.
005420      if       WS-Scan-Sub > PC-Win-Count
005430               go to aa085-Exit
005440      end-if.
005450      if       PC-Win-Valid (WS-Group-Sub, WS-Scan-Sub) = "Y"
005460               add   1 to WS-Pctl-Total
005470               if    PC-Win-Value (WS-Group-Sub, WS-Scan-Sub)
005480                       <= WS-Net-Pct
005490                     add 1 to WS-Pctl-LE
005500               end-if
005510      end-if.
005520      add      1 to WS-Scan-Sub.
005530      go to aa085-Scan.
005540*
005550  aa085-Exit.
005560      exit.
005570*
005580  aa090-Extreme-Flags.
005590*
005600*    AM long extreme:  pctile >= AM-Long-Pctile  OR  z >= T.
005610*    LF short extreme: pctile <= LF-Short-Pctile OR  z <= -T.
005620*    Confirmed = extreme this week AND extreme the prior week of
005630*    the same contract (never true on a contract's first record).
005640*
005650      move     "N" to PC-Extreme-AM-Long of PC-Metrics-Record.
005660      if       (PC-Pctile-Rank-NA (1) of PC-Metrics-Record = "N"
005670               and PC-Pctile-Rank (1) of PC-Metrics-Record
005680                   >= PC-Parm-AM-Long-Pctile of PC-Param-Record)
005690          or   (PC-Z-Score-NA (1) of PC-Metrics-Record = "N"
005700               and PC-Z-Score (1) of PC-Metrics-Record
005710                   >= PC-Parm-Z-Threshold of PC-Param-Record)
005720               move  "Y" to PC-Extreme-AM-Long of PC-Metrics-Record
005730      end-if.
005740      move     "N" to PC-Extreme-LF-Short of PC-Metrics-Record.
005750      if       (PC-Pctile-Rank-NA (2) of PC-Metrics-Record = "N"
005760               and PC-Pctile-Rank (2) of PC-Metrics-Record
005770                   <= PC-Parm-LF-Short-Pctile of PC-Param-Record)
005780          or   (PC-Z-Score-NA (2) of PC-Metrics-Record = "N"
005790               and PC-Z-Score (2) of PC-Metrics-Record
005800                   <= WS-Neg-Z-Threshold)
005810               move  "Y" to PC-Extreme-LF-Short of PC-Metrics-Record
005820      end-if.
005830*
005840      move     "N" to PC-Confirmed-AM-Long of PC-Metrics-Record.
005850      if       PC-Win-Have-Prior = "Y"
005860          and  PC-Win-Prior-AM-Long = "Y"
005870          and  PC-Extreme-AM-Long of PC-Metrics-Record = "Y"
005880               move  "Y" to PC-Confirmed-AM-Long of PC-Metrics-Record
005890      end-if.
005900      move     "N" to PC-Confirmed-LF-Short of PC-Metrics-Record.
005910      if       PC-Win-Have-Prior = "Y"
005920          and  PC-Win-Prior-LF-Short = "Y"
005930          and  PC-Extreme-LF-Short of PC-Metrics-Record = "Y"
005940               move  "Y" to
005950                     PC-Confirmed-LF-Short of PC-Metrics-Record
005960      end-if.
005970*
005980      move     "N" to PC-Extreme-Crowding of PC-Metrics-Record.
005990      if       PC-Extreme-AM-Long of PC-Metrics-Record = "Y"
006000          or   PC-Extreme-LF-Short of PC-Metrics-Record = "Y"
006010               move  "Y" to PC-Extreme-Crowding of PC-Metrics-Record
006020      end-if.
006030*
006040      move     PC-Extreme-AM-Long of PC-Metrics-Record
006050               to PC-Win-Prior-AM-Long.
006060      move     PC-Extreme-LF-Short of PC-Metrics-Record
006070               to PC-Win-Prior-LF-Short.
006080      move     "Y" to PC-Win-Have-Prior.
006090*
006100  zz080-Sqrt-Newton                section.
006110*****************************************
006120*
006130*    Newton's method square root of WS-Sqrt-Input into
006140*    WS-Sqrt-Result - no FUNCTION SQRT at this compiler level.
006150*    20 iterations is ample for our 4-decimal precision.
006160*
006170      if       WS-Sqrt-Input <= zero
006180               move  zero to WS-Sqrt-Result
006190               go to zz080-Exit
006200      end-if.
006210      move     WS-Sqrt-Input to WS-Sqrt-Guess.
006220      move     zero to WS-Sqrt-Iter.
006230*
006240  zz082-Sqrt-Loop.
006250      add      1 to WS-Sqrt-Iter.
006260      move     WS-Sqrt-Guess to WS-Sqrt-Prev.
006270      compute  WS-Sqrt-Guess rounded =
006280               (WS-Sqrt-Guess + (WS-Sqrt-Input / WS-Sqrt-Guess)) / 2.
006290      if       WS-Sqrt-Iter < 20
006300               go to zz082-Sqrt-Loop
006310      end-if.
006320      move     WS-Sqrt-Guess to WS-Sqrt-Result.
006330*
006340  zz080-Exit.
006350      exit             section.
006360*
006370  zz090-Close-Down                section.
006380****************************************
006390*
006400      close    PC-Sorted-File PC-Metrics-File.
006410*
006420  zz090-Exit.
006430      exit             section.
006440*
