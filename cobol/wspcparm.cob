000010*******************************************
000020*                                          *
000030*  Positioning Crowding Parameter Record  *
000040*     Held on PC-Param1-File, one record  *
000050*     at RRN 1, read once at start of     *
000060*     job by each of PC010/PC020/PC030.   *
000070*                                          *
000080*******************************************
000090*  File size approx 340 bytes.
000100*
000110* 04/11/25 dpr - Created.
000120* 22/11/25 dpr - Client asked for the Nasdaq alias list to also cover
000130*                the "100" (no hyphen) spelling their vendor feed
000140*                started sending in Nov 25.  PC-CR-003.
000150* 09/01/26 dpr - Y2K note left over from the payroll copy of this
000160*                paragraph does not apply, dates here are CCYYMMDD
000170*                throughout - dpr.
000180*
000190 01  PC-Param-Record.
000200     03  PC-Parm-Lookback-Weeks    pic 9(3)      comp value 260.
000210     03  PC-Parm-Min-History       pic 9(3)      comp value 156.
000220*                                                 min(lookback,156),
000230*                                                 recomputed at aa020
000240     03  PC-Parm-Z-Threshold       pic s9(1)v99  comp-3 value 2.00.
000250     03  PC-Parm-AM-Long-Pctile    pic 9(3)v9    comp-3 value 90.0.
000260     03  PC-Parm-LF-Short-Pctile   pic 9(3)v9    comp-3 value 10.0.
000270     03  PC-Parm-Confirm-Weeks     pic 9(2)      comp value 2.
000280     03  PC-Alias-Table.
000290         05  PC-Alias-Entry        occurs 6.
000300             07  PC-Alias-Name     pic x(40).
000310             07  PC-Alias-Contract pic xx.
000320     03  filler                    pic x(80).
000330*
000340*    Alias-Entry values loaded by aa020-Load-Parameters in PC010 -
000350*    kept here as the shop's record of what ships in the file -
000360*
000370*      (1)  E-MINI S&P 500          ES
000380*      (2)  S&P 500 E-MINI          ES
000390*      (3)  E-MINI NASDAQ-100       NQ
000400*      (4)  NASDAQ-100 E-MINI       NQ
000410*      (5)  E-MINI NASDAQ 100       NQ
000420*      (6)  NASDAQ 100 E-MINI       NQ
000430*
